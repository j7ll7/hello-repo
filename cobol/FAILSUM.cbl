000100  IDENTIFICATION DIVISION.
000110  PROGRAM-ID.     FAILSUM.
000120  AUTHOR.         H. BRAUER.
000130  INSTALLATION.   ANLAGENUEBERWACHUNG RECHENZENTRUM.
000140  DATE-WRITTEN.   1987-06-09.
000150  DATE-COMPILED.
000160  SECURITY.       NUR FUER INTERNEN GEBRAUCH.
000170*****************************************************************
000180* Letzte Aenderung :: 2009-12-02
000190* Letzte Version   :: B.03.01
000200* Kurzbeschreibung :: HiHi-Ausfallerkennung u. Asset-Summenbericht
000210* Auftrag          :: ANUE-5
000220*----------------------------------------------------------------*
000230* Vers. | Datum    | von | Kommentar                             *
000240*-------|----------|-----|---------------------------------------*
000250*B.00.00|1987-06-09| hbr | Neuerstellung
000260*B.00.01|1987-10-30| hbr | LoLo-Alarme zusaetzlich zu HiHi codiert
000270*B.00.02|1988-04-19| fts | Antriebswarnung (140M0) eingebunden
000280*B.01.00|1990-02-07| kbm | Zehn-Sek.-Nachlauf Ventil 2 ergaenzt
000290*       |          |     | (Regel Fachbereich, Pruefprot. B-14)
000300*B.01.01|1991-08-22| hbr | Fuenf-Sekunden-Vorlauf auf Ventil 1
000310*       |          |     | korrigiert (vorher ohne Obergrenze)
000320*B.02.00|1995-03-20| kbm | Portierung auf =SSFLIBTM-Konventionen
000330*B.02.01|1998-08-14| lor | Jahr-2000: Datumsfelder geprueft, PAL-
000340*       |          |     | /DRW-JAHR bereits 4-stellig, keine
000350*       |          |     | Codeaenderung noetig (Pruefprot. Y2K-3)
000360*B.02.02|1999-01-07| lor | Jahr-2000: Testlauf ueber Jahreswechsel
000370*       |          |     | 1999/2000 ohne Befund abgeschlossen
000380*B.03.00|2004-05-11| kl  | Summenbericht je Asset eingefuehrt,
000390*       |          |     | loest Handauszaehlung durch Betrieb ab
000400*B.03.01|2009-12-02| mst | Kommentare ueberarbeitet fuer Revision
000405*B.03.02|2012-06-04| rng | SUM-ERSTAUSF-FEHLT: Kennzeichen-Werte
000406*       |          |     | gegen Vorgabebericht korrigiert (J/N
000407*       |          |     | vertauscht, Fehlkennzeichen jetzt "Y");
000408*       |          |     | Kopfzeile der Summenliste berichtigt,
000409*       |          |     | war nach "ERSTAUS" abgeschnitten
000410*----------------------------------------------------------------*
000420*
000430* Programmbeschreibung
000440* --------------------
000450*
000460* FAILSUM kennzeichnet je Asset die HiHi-Ausfallperioden an den
000470* Ventilstellungen aus TREND-IN: ein Ausfall beginnt, wenn einem
000480* HiHi-Druckalarm (PALARM-IN) innerhalb von 5 Sekunden das Ventil
000490* auf Stellung 1 folgt, und endet erst, wenn das Ventil mindestens
000500* 10 Sekunden ununterbrochen auf Stellung 2 steht. Anders als bei
000510* ALARMFLG (s. dort) wird dieser Zustand JE ASSET gefuehrt, weil
000520* die HiHi-Kette ausschliesslich innerhalb eines Assets ablaeuft.
000530*
000540* Zusaetzlich wird ein Antriebswarnsignal (140M0, DRIVEWARN-IN)
000550* angemerkt und am Ende ein Summenbericht je Asset geschrieben mit
000560* der Anzahl Hochdruck-, Niederdruck- und Antriebsereignisse sowie
000570* der Dauer der ersten Hochdruck-Ausfallperiode in Minuten.
000580*
000590* Dateien:
000600*   TRENDIN    - sortiert nach ASSET, ZEIT   (Eingabe)
000610*   PALARMIN   - sortiert nach ZEIT          (Eingabe)
000620*   DRIVEWARN  - sortiert nach ZEIT          (Eingabe)
000630*   DETAILB    - Detailsatz je Trendzeile    (Ausgabe)
000640*   SUMMARYB   - Summenbericht je Asset      (Ausgabe)
000650*
000660******************************************************************
000670
000680  ENVIRONMENT DIVISION.
000690  CONFIGURATION SECTION.
000700  SPECIAL-NAMES.
000710      SWITCH-15 IS ANZEIGE-VERSION
000720          ON STATUS IS SHOW-VERSION
000730      CLASS ALPHNUM IS "0123456789"
000740                       "abcdefghijklmnopqrstuvwxyz"
000750                       "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000760                       " .,;-_!$%&/=*+"
000770      C01 IS TOP-OF-FORM.
000780
000790  INPUT-OUTPUT SECTION.
000800  FILE-CONTROL.
000810      SELECT TREND-IN     ASSIGN TO TRENDIN
000820             ORGANIZATION IS LINE SEQUENTIAL
000830             FILE STATUS  IS FILE-STATUS.
000840      SELECT PALARM-IN    ASSIGN TO PALARMIN
000850             ORGANIZATION IS LINE SEQUENTIAL
000860             FILE STATUS  IS FILE-STATUS.
000870      SELECT DRIVEWARN-IN ASSIGN TO DRIVEWRN
000880             ORGANIZATION IS LINE SEQUENTIAL
000890             FILE STATUS  IS FILE-STATUS.
000900      SELECT DETAIL-OUT-B ASSIGN TO DETAILB
000910             ORGANIZATION IS LINE SEQUENTIAL
000920             FILE STATUS  IS FILE-STATUS.
000930      SELECT SUMMARY-OUT  ASSIGN TO SUMMARYB
000940             ORGANIZATION IS LINE SEQUENTIAL
000950             FILE STATUS  IS FILE-STATUS.
000960
000970  DATA DIVISION.
000980  FILE SECTION.
000990  FD  TREND-IN
001000      LABEL RECORDS ARE STANDARD.
001010      COPY    TRDSATZC.
001020
001030  FD  PALARM-IN
001040      LABEL RECORDS ARE STANDARD.
001050      COPY    PALSATZC.
001060
001070  FD  DRIVEWARN-IN
001080      LABEL RECORDS ARE STANDARD.
001090      COPY    DRWSATZC.
001100
001110  FD  DETAIL-OUT-B
001120      LABEL RECORDS ARE STANDARD.
001130      COPY    DTBSATZC.
001140
001150  FD  SUMMARY-OUT
001160      LABEL RECORDS ARE STANDARD.
001170      COPY    SUMSATZC.
001180
001190  WORKING-STORAGE SECTION.
001200*--------------------------------------------------------------*
001210* Comp-Felder: Praefix Cn mit n = Anzahl Digits
001220*--------------------------------------------------------------*
001230  01          COMP-FELDER.
001240      05      C4-ANZ              PIC S9(04) COMP.
001250      05      C11-EPOCHE-1        PIC S9(11) COMP.
001260      05      C11-EPOCHE-2        PIC S9(11) COMP.
001270      05      C11-DIFF-SEK        PIC S9(11) COMP.
001280      05      C9-TRD-ANZ          PIC S9(09) COMP VALUE ZERO.
001290      05      C9-PAL-ANZ          PIC S9(09) COMP VALUE ZERO.
001300      05      C9-DRW-ANZ          PIC S9(09) COMP VALUE ZERO.
001310      05      C9-GESCHRIEBEN      PIC S9(09) COMP VALUE ZERO.
001320      05      C9-ASSETS-BERICHT   PIC S9(09) COMP VALUE ZERO.
001330      05      C9-I1               PIC S9(09) COMP.
001340      05      C9-J                PIC S9(09) COMP.
001360
001370*--------------------------------------------------------------*
001380* Display-Felder: Praefix D
001390*--------------------------------------------------------------*
001400  01          DISPLAY-FELDER.
001410      05      D-NUM9              PIC 9(09).
001430
001440*--------------------------------------------------------------*
001450* Felder mit konstantem Inhalt: Praefix K
001460*--------------------------------------------------------------*
001470  01          KONSTANTE-FELDER.
001480      05      K-MODUL             PIC X(08) VALUE "FAILSUM ".
001490      05      K-MAX-TRD-SAETZE    PIC S9(04) COMP VALUE 9000.
001500      05      K-MAX-PAL-SAETZE    PIC S9(04) COMP VALUE 9000.
001510      05      K-MAX-DRW-SAETZE    PIC S9(04) COMP VALUE 9000.
001520      05      K-UEBERSCHRIFT-1.
001530          10                      PIC X(07) VALUE SPACES.
001540          10                      PIC X(47) VALUE
001550              "ASSET  HOCHDRUCK  NIEDERDRUCK  ANTRIEB  ERSTAUS".
001560          10                      PIC X(11) VALUE "FALL (MIN.)".
001580
001590*----------------------------------------------------------------*
001600* Conditional-Felder
001610*----------------------------------------------------------------*
001620  01          SCHALTER.
001630      05      FILE-STATUS         PIC X(02).
001640          88  FILE-OK                     VALUE "00".
001650          88  FILE-EOF                    VALUE "10".
001660          88  FILE-NOK                    VALUE "01" THRU "99".
001670      05      PRG-STATUS          PIC 9   VALUE ZERO.
001680          88  PRG-OK                      VALUE ZERO.
001690          88  PRG-ABBRUCH                 VALUE 1.
001700      05      W-ZUSTAND-SW        PIC 9   VALUE ZERO.
001710          88  W-IM-AUSFALL-B              VALUE 1.
001720          88  W-NICHT-IM-AUSFALL-B        VALUE 0.
001730      05      W-GEFUNDEN-SW       PIC 9   VALUE ZERO.
001740          88  W-GEFUNDEN-V1               VALUE 1.
001750          88  W-NICHT-GEFUNDEN-V1         VALUE 0.
001760      05      W-ERSTAUSF-START-SW PIC 9   VALUE ZERO.
001770          88  W-ERSTAUSF-START-DA         VALUE 1.
001780          88  W-ERSTAUSF-START-FEHLT      VALUE 0.
001790      05      W-ERSTAUSF-ENDE-SW  PIC 9   VALUE ZERO.
001800          88  W-ERSTAUSF-ENDE-DA          VALUE 1.
001810          88  W-ERSTAUSF-ENDE-FEHLT       VALUE 0.
001830
001840*--------------------------------------------------------------*
001850* weitere Arbeitsfelder: Praefix W
001860*--------------------------------------------------------------*
001870  01          WORK-FELDER.
001880      05      W-DZ-FELD-1         PIC X(19).
001890      05      W-DZ-JAHR           PIC 9(04).
001900      05      W-DZ-MONAT          PIC 9(02).
001910      05      W-DZ-TAG            PIC 9(02).
001920      05      W-DZ-STUNDE         PIC 9(02).
001930      05      W-DZ-MINUTE         PIC 9(02).
001940      05      W-DZ-SEKUNDE        PIC 9(02).
001950      05      W-DZ-REST-J4        PIC 9(04).
001960      05      W-DZ-REST-J100      PIC 9(04).
001970      05      W-DZ-REST-J400      PIC 9(04).
001980      05      W-DZ-TAGNUM         PIC S9(09) COMP.
001990      05      W-DZ-LEAP-SW        PIC 9      VALUE ZERO.
002000          88  W-DZ-SCHALTJAHR             VALUE 1.
002010          88  W-DZ-KEIN-SCHALTJAHR        VALUE 0.
002020      05      W-VOR-ASSET         PIC 9(03) VALUE ZERO.
002030      05      W-VOR-VENTILSTAT-B  PIC 9(01) VALUE ZERO.
002040      05      W-V2-LAUF-START     PIC S9(11) COMP VALUE ZERO.
002050      05      W-SEIT-V2           PIC S9(11) COMP VALUE ZERO.
002060      05      W-LIMIT-EPOCHE      PIC S9(11) COMP.
002070      05      W-SUM-HOCHDRUCK     PIC 9(05) VALUE ZERO.
002080      05      W-SUM-NIEDERDRUCK   PIC 9(05) VALUE ZERO.
002090      05      W-SUM-ANTRIEB       PIC 9(05) VALUE ZERO.
002100      05      W-ERSTAUSF-START-EP PIC S9(11) COMP VALUE ZERO.
002110      05      W-ERSTAUSF-ENDE-EP  PIC S9(11) COMP VALUE ZERO.
002120      05      W-VOR-AUSFALL-HIHI  PIC 9(01) VALUE ZERO.
002130      05      W-VOR-ALARMCODE     PIC S9(01) VALUE ZERO.
002140      05      W-VOR-ANTRIEB       PIC 9(01) VALUE ZERO.
002150      05      W-ERSTAUSFALL-SEK   PIC S9(11) COMP VALUE ZERO.
002170
002180*--------------------------------------------------------------*
002190* Monatstage, kumuliert vor Monatsbeginn (Praefix MT)
002200*--------------------------------------------------------------*
002210  01          MONATSTAGE-KUM-WERTE.
002220      05                          PIC 9(03) VALUE 000.
002230      05                          PIC 9(03) VALUE 031.
002240      05                          PIC 9(03) VALUE 059.
002250      05                          PIC 9(03) VALUE 090.
002260      05                          PIC 9(03) VALUE 120.
002270      05                          PIC 9(03) VALUE 151.
002280      05                          PIC 9(03) VALUE 181.
002290      05                          PIC 9(03) VALUE 212.
002300      05                          PIC 9(03) VALUE 243.
002310      05                          PIC 9(03) VALUE 273.
002320      05                          PIC 9(03) VALUE 304.
002330      05                          PIC 9(03) VALUE 334.
002340  01          MONATSTAGE-KUM REDEFINES MONATSTAGE-KUM-WERTE.
002350      05      MT-KUM              PIC 9(03) OCCURS 12.
002360
002370*--------------------------------------------------------------*
002380* Trend-Tabelle: Praefix TRD-T (ein Eintrag je TREND-IN-Satz)
002390*--------------------------------------------------------------*
002400  01          TRD-TABELLE.
002410      05      TRD-T OCCURS 9000 TIMES.
002420          10  TRD-T-DATUM-ZEIT    PIC X(19).
002430          10  TRD-T-ASSET         PIC 9(03).
002440          10  TRD-T-VENTILSTAT    PIC 9(01).
002450          10  TRD-T-ALARMCODE     PIC S9(01).
002460          10  TRD-T-AUSFALL-HIHI  PIC 9(01).
002470          10  TRD-T-ANTRIEBSWARN  PIC 9(01).
002480          10  TRD-T-EPOCHE        PIC S9(11) COMP.
002500
002510*--------------------------------------------------------------*
002520* Druckalarm-Tabelle: Praefix PAL-T (ein Eintrag je PALARM-Satz)
002530*--------------------------------------------------------------*
002540  01          PAL-TABELLE.
002550      05      PAL-T OCCURS 9000 TIMES.
002560          10  PAL-T-DATUM-ZEIT    PIC X(19).
002570          10  PAL-T-ASSET         PIC 9(03).
002580          10  PAL-T-ART           PIC X(04).
002600
002610*--------------------------------------------------------------*
002620* Antriebswarn-Tabelle: Praefix DRW-T (ein Eintrag je DRIVEWARN-
002630* IN-Satz)
002640*--------------------------------------------------------------*
002650  01          DRW-TABELLE.
002660      05      DRW-T OCCURS 9000 TIMES.
002670          10  DRW-T-DATUM-ZEIT    PIC X(19).
002680          10  DRW-T-ASSET         PIC 9(03).
002700
002710  PROCEDURE DIVISION.
002720******************************************************************
002730* Steuerungs-Section
002740******************************************************************
002750  A100-STEUERUNG SECTION.
002760  A100-00.
002770      PERFORM B000-VORLAUF
002780      PERFORM B100-VERARBEITUNG
002790      PERFORM B090-ENDE
002800      STOP RUN
002810      .
002820  A100-99.
002830      EXIT.
002840
002850******************************************************************
002860* Vorlauf: Dateien oeffnen, Tabellen aufbauen, abgleichen
002870******************************************************************
002880  B000-VORLAUF SECTION.
002890  B000-00.
002900      PERFORM F100-OPEN-EINGABE
002910      IF PRG-ABBRUCH
002920         EXIT SECTION
002930      END-IF
002940
002950      PERFORM C010-LADE-TREND
002960      PERFORM C011-LADE-PALARM
002970      PERFORM C012-LADE-DRIVEWARN
002980      CLOSE TREND-IN PALARM-IN DRIVEWARN-IN
002990
003000      PERFORM F110-OPEN-AUSGABE
003010      IF PRG-ABBRUCH
003020         EXIT SECTION
003030      END-IF
003040
003050      PERFORM C020-DRUCKALARM-MERGE
003060      PERFORM C030-ANTRIEBSWARN-MERGE
003070      .
003080  B000-99.
003090      EXIT.
003100
003110******************************************************************
003120* Verarbeitung: Ausfallerkennung, Detailsatz, Summenbericht
003130******************************************************************
003140  B100-VERARBEITUNG SECTION.
003150  B100-00.
003160*    --> HiHi-Ausfallzustand je Asset (Regel B3)
003170      MOVE ZERO TO W-VOR-ASSET
003180      PERFORM C100-AUSFALL-PASS
003190           VARYING C9-I1 FROM 1 BY 1
003200           UNTIL C9-I1 > C9-TRD-ANZ
003210
003220*    --> Detailsatz DETAIL-OUT-B schreiben
003230      PERFORM C200-SCHREIBE-DETAIL
003240           VARYING C9-I1 FROM 1 BY 1
003250           UNTIL C9-I1 > C9-TRD-ANZ
003260
003270*    --> Summenbericht je Asset (Tabelle bereits ASSET/ZEIT
003280*        sortiert, ein einziger Durchlauf genuegt)
003290      PERFORM D100-SUMMENBERICHT
003300      .
003310  B100-99.
003320      EXIT.
003330
003340******************************************************************
003350* Ende: Dateien schliessen, Zaehler melden
003360******************************************************************
003370  B090-ENDE SECTION.
003380  B090-00.
003390      CLOSE DETAIL-OUT-B SUMMARY-OUT
003400      DISPLAY K-MODUL " Trendsaetze gelesen     : " C9-TRD-ANZ
003410      DISPLAY K-MODUL " Druckalarme gelesen     : " C9-PAL-ANZ
003420      DISPLAY K-MODUL " Antriebswarnung gelesen : " C9-DRW-ANZ
003430      DISPLAY K-MODUL " Detailsaetze geschr.    : " C9-GESCHRIEBEN
003440      DISPLAY K-MODUL " Assets im Bericht  : " C9-ASSETS-BERICHT
003450      IF PRG-ABBRUCH
003460         DISPLAY "   >>> ABBRUCH !!! <<< aus " K-MODUL
003470      END-IF
003480      .
003490  B090-99.
003500      EXIT.
003510
003520******************************************************************
003530* TREND-IN vollstaendig in Tabelle einlesen
003540******************************************************************
003550  C010-LADE-TREND SECTION.
003560  C010-00.
003570      MOVE ZERO TO C9-TRD-ANZ
003580      READ TREND-IN
003590          AT END SET FILE-EOF TO TRUE
003600      END-READ
003610      PERFORM C010-10 UNTIL FILE-EOF
003620      .
003630  C010-99.
003640      EXIT.
003650  C010-10.
003660      ADD 1 TO C9-TRD-ANZ
003670      MOVE TRD-DATUM-ZEIT   TO TRD-T-DATUM-ZEIT(C9-TRD-ANZ)
003680      MOVE TRD-ASSET        TO TRD-T-ASSET(C9-TRD-ANZ)
003690      MOVE TRD-VENTILSTAT   TO TRD-T-VENTILSTAT(C9-TRD-ANZ)
003700      MOVE ZERO             TO TRD-T-ALARMCODE(C9-TRD-ANZ)
003710      MOVE ZERO             TO TRD-T-AUSFALL-HIHI(C9-TRD-ANZ)
003720      MOVE ZERO             TO TRD-T-ANTRIEBSWARN(C9-TRD-ANZ)
003730      MOVE TRD-DATUM-ZEIT   TO W-DZ-FELD-1
003740      PERFORM U200-EPOCHE-BERECHNEN
003750      MOVE C11-EPOCHE-1     TO TRD-T-EPOCHE(C9-TRD-ANZ)
003760      READ TREND-IN
003770          AT END SET FILE-EOF TO TRUE
003780      END-READ
003790      .
003800
003810******************************************************************
003820* PALARM-IN vollstaendig in Tabelle einlesen
003830******************************************************************
003840  C011-LADE-PALARM SECTION.
003850  C011-00.
003860      SET FILE-OK TO TRUE
003870      MOVE ZERO TO C9-PAL-ANZ
003880      READ PALARM-IN
003890          AT END SET FILE-EOF TO TRUE
003900      END-READ
003910      PERFORM C011-10 UNTIL FILE-EOF
003920      .
003930  C011-99.
003940      EXIT.
003950  C011-10.
003960      ADD 1 TO C9-PAL-ANZ
003970      MOVE PAL-DATUM-ZEIT  TO PAL-T-DATUM-ZEIT(C9-PAL-ANZ)
003980      MOVE PAL-ASSET       TO PAL-T-ASSET(C9-PAL-ANZ)
003990      MOVE PAL-ART         TO PAL-T-ART(C9-PAL-ANZ)
004000      READ PALARM-IN
004010          AT END SET FILE-EOF TO TRUE
004020      END-READ
004030      .
004040
004050******************************************************************
004060* DRIVEWARN-IN vollstaendig in Tabelle einlesen
004070******************************************************************
004080  C012-LADE-DRIVEWARN SECTION.
004090  C012-00.
004100      SET FILE-OK TO TRUE
004110      MOVE ZERO TO C9-DRW-ANZ
004120      READ DRIVEWARN-IN
004130          AT END SET FILE-EOF TO TRUE
004140      END-READ
004150      PERFORM C012-10 UNTIL FILE-EOF
004160      .
004170  C012-99.
004180      EXIT.
004190  C012-10.
004200      ADD 1 TO C9-DRW-ANZ
004210      MOVE DRW-DATUM-ZEIT  TO DRW-T-DATUM-ZEIT(C9-DRW-ANZ)
004220      MOVE DRW-ASSET       TO DRW-T-ASSET(C9-DRW-ANZ)
004230      READ DRIVEWARN-IN
004240          AT END SET FILE-EOF TO TRUE
004250      END-READ
004260      .
004270
004280******************************************************************
004290* Abgleich Trend/Druckalarm (Regel B2): Gleichheit (ZEIT,ASSET),
004300* HIHI auf +1, LOLO auf -1, sonst 0
004310******************************************************************
004320  C020-DRUCKALARM-MERGE SECTION.
004330  C020-00.
004340      PERFORM C021-MERGE-EINE-ZEILE
004350           VARYING C9-I1 FROM 1 BY 1
004360           UNTIL C9-I1 > C9-TRD-ANZ
004370      .
004380  C020-99.
004390      EXIT.
004400
004410  C021-MERGE-EINE-ZEILE SECTION.
004420  C021-00.
004430      MOVE ZERO TO C9-J
004440      PERFORM C022-SUCHE-TREFFER UNTIL
004450              TRD-T-ALARMCODE(C9-I1) NOT = ZERO
004460           OR C9-J >= C9-PAL-ANZ
004470      .
004480  C021-99.
004490      EXIT.
004500
004510  C022-SUCHE-TREFFER.
004520      ADD 1 TO C9-J
004530      IF  PAL-T-DATUM-ZEIT(C9-J) = TRD-T-DATUM-ZEIT(C9-I1)
004540      AND PAL-T-ASSET(C9-J)      = TRD-T-ASSET(C9-I1)
004550          IF PAL-T-ART(C9-J) = "HIHI"
004560             MOVE 1 TO TRD-T-ALARMCODE(C9-I1)
004570          END-IF
004580          IF PAL-T-ART(C9-J) = "LOLO"
004590             COMPUTE TRD-T-ALARMCODE(C9-I1) = 0 - 1
004600          END-IF
004610      END-IF
004620      .
004630
004640******************************************************************
004650* Abgleich Trend/Antriebswarnung (Regel B4): Gleichheit (ZEIT,
004660* ASSET), Treffer setzt Warnkennzeichen auf 1
004670******************************************************************
004680  C030-ANTRIEBSWARN-MERGE SECTION.
004690  C030-00.
004700      PERFORM C031-MERGE-EINE-ZEILE
004710           VARYING C9-I1 FROM 1 BY 1
004720           UNTIL C9-I1 > C9-TRD-ANZ
004730      .
004740  C030-99.
004750      EXIT.
004760
004770  C031-MERGE-EINE-ZEILE SECTION.
004780  C031-00.
004790      MOVE ZERO TO C9-J
004800      PERFORM C032-SUCHE-TREFFER UNTIL
004810              TRD-T-ANTRIEBSWARN(C9-I1) NOT = ZERO
004820           OR C9-J >= C9-DRW-ANZ
004830      .
004840  C031-99.
004850      EXIT.
004860
004870  C032-SUCHE-TREFFER.
004880      ADD 1 TO C9-J
004890      IF  DRW-T-DATUM-ZEIT(C9-J) = TRD-T-DATUM-ZEIT(C9-I1)
004900      AND DRW-T-ASSET(C9-J)      = TRD-T-ASSET(C9-I1)
004910          MOVE 1 TO TRD-T-ANTRIEBSWARN(C9-I1)
004920      END-IF
004930      .
004940
004950******************************************************************
004960* HiHi-Ausfallzustand je Asset (Regel B3): Zustand wird bei jedem
004970* Assetwechsel zurueckgesetzt, anders als bei ALARMFLG (dort
004980* global) - die HiHi-Kette ist eine reine Asset-Eigenschaft
004990******************************************************************
005000  C100-AUSFALL-PASS SECTION.
005010  C100-00.
005020      IF TRD-T-ASSET(C9-I1) NOT = W-VOR-ASSET
005030         MOVE TRD-T-ASSET(C9-I1) TO W-VOR-ASSET
005040         SET W-NICHT-IM-AUSFALL-B TO TRUE
005050         MOVE ZERO TO W-VOR-VENTILSTAT-B
005060      END-IF
005070
005080      IF TRD-T-VENTILSTAT(C9-I1) = 2
005090         IF W-VOR-VENTILSTAT-B NOT = 2
005100            MOVE TRD-T-EPOCHE(C9-I1) TO W-V2-LAUF-START
005110         END-IF
005120         COMPUTE W-SEIT-V2 = TRD-T-EPOCHE(C9-I1) - W-V2-LAUF-START
005130      ELSE
005140         MOVE ZERO TO W-SEIT-V2
005150      END-IF
005160
005170      IF W-NICHT-IM-AUSFALL-B
005180         IF TRD-T-ALARMCODE(C9-I1) = 1
005190            PERFORM C110-SUCHE-VENTIL-1
005200            IF W-GEFUNDEN-V1
005210               SET W-IM-AUSFALL-B TO TRUE
005220            END-IF
005230         END-IF
005240      ELSE
005250         IF TRD-T-VENTILSTAT(C9-I1) = 2
005260         AND W-SEIT-V2 >= 10
005270            SET W-NICHT-IM-AUSFALL-B TO TRUE
005280         END-IF
005290      END-IF
005300      MOVE TRD-T-VENTILSTAT(C9-I1) TO W-VOR-VENTILSTAT-B
005310      MOVE W-ZUSTAND-SW TO TRD-T-AUSFALL-HIHI(C9-I1)
005320      .
005330  C100-99.
005340      EXIT.
005350
005360******************************************************************
005370* Vorlauf-Suche (max. 5 Sekunden) nach Ventilstellung 1, innerhalb
005380* desselben Assets
005390******************************************************************
005400  C110-SUCHE-VENTIL-1 SECTION.
005410  C110-00.
005420      SET W-NICHT-GEFUNDEN-V1 TO TRUE
005430      COMPUTE W-LIMIT-EPOCHE = TRD-T-EPOCHE(C9-I1) + 5
005440      COMPUTE C9-J = C9-I1 + 1
005450      PERFORM C111-PRUEFE-SATZ UNTIL
005460              C9-J > C9-TRD-ANZ
005470           OR W-GEFUNDEN-V1
005480           OR TRD-T-ASSET(C9-J) NOT = TRD-T-ASSET(C9-I1)
005490           OR TRD-T-EPOCHE(C9-J) > W-LIMIT-EPOCHE
005500      .
005510  C110-99.
005520      EXIT.
005530
005540  C111-PRUEFE-SATZ.
005550      IF TRD-T-VENTILSTAT(C9-J) = 1
005560         SET W-GEFUNDEN-V1 TO TRUE
005570      END-IF
005580      ADD 1 TO C9-J
005590      .
005600
005610******************************************************************
005620* Detailsatz DETAIL-OUT-B schreiben
005630******************************************************************
005640  C200-SCHREIBE-DETAIL SECTION.
005650  C200-00.
005660      MOVE TRD-T-DATUM-ZEIT(C9-I1)    TO DTB-DATUM-ZEIT
005670      MOVE TRD-T-ASSET(C9-I1)         TO DTB-ASSET
005680      MOVE TRD-T-VENTILSTAT(C9-I1)    TO DTB-VENTILSTAT
005690      MOVE TRD-T-ALARMCODE(C9-I1)     TO DTB-ALARMCODE
005700      MOVE TRD-T-AUSFALL-HIHI(C9-I1)  TO DTB-AUSFALL-HIHI
005710      MOVE TRD-T-ANTRIEBSWARN(C9-I1)  TO DTB-ANTRIEBSWARN
005720      WRITE DTB-SATZ
005730      ADD 1 TO C9-GESCHRIEBEN
005740      .
005750  C200-99.
005760      EXIT.
005770
005780******************************************************************
005790* Summenbericht je Asset (Regeln B5, B6, B7): ein Durchlauf durch
005800* die nach ASSET/ZEIT geordnete Trend-Tabelle, Zeile je Asset-
005810* wechsel abgeschlossen und geschrieben
005820******************************************************************
005830  D100-SUMMENBERICHT SECTION.
005840  D100-00.
005850      PERFORM H100-SCHREIBE-UEBERSCHRIFT
005860      MOVE ZERO TO W-VOR-ASSET
005870      PERFORM D110-BERICHTSZEILE
005880           VARYING C9-I1 FROM 1 BY 1
005890           UNTIL C9-I1 > C9-TRD-ANZ
005900      IF C9-TRD-ANZ > ZERO
005910         PERFORM D190-ASSETZEILE-SCHREIBEN
005920      END-IF
005930      .
005940  D100-99.
005950      EXIT.
005960
005970  D110-BERICHTSZEILE SECTION.
005980  D110-00.
005990      IF TRD-T-ASSET(C9-I1) NOT = W-VOR-ASSET
006000         IF C9-I1 NOT = 1
006010            PERFORM D190-ASSETZEILE-SCHREIBEN
006020         END-IF
006030         PERFORM D180-ASSETZEILE-INIT
006040      ELSE
006050         PERFORM D120-ZAEHLE-UEBERGAENGE
006060      END-IF
006070      MOVE TRD-T-AUSFALL-HIHI(C9-I1) TO W-VOR-AUSFALL-HIHI
006080      MOVE TRD-T-ALARMCODE(C9-I1)    TO W-VOR-ALARMCODE
006090      MOVE TRD-T-ANTRIEBSWARN(C9-I1) TO W-VOR-ANTRIEB
006100      .
006110  D110-99.
006120      EXIT.
006130
006140******************************************************************
006150* neues Asset: Zaehler und Erstausfall-Merker zuruecksetzen
006160******************************************************************
006170  D180-ASSETZEILE-INIT SECTION.
006180  D180-00.
006190      MOVE TRD-T-ASSET(C9-I1)        TO W-VOR-ASSET
006200      MOVE ZERO                      TO W-SUM-HOCHDRUCK
006210      MOVE ZERO                      TO W-SUM-NIEDERDRUCK
006220      MOVE ZERO                      TO W-SUM-ANTRIEB
006230      SET W-ERSTAUSF-START-FEHLT     TO TRUE
006240      SET W-ERSTAUSF-ENDE-FEHLT      TO TRUE
006250      MOVE ZERO                      TO W-ERSTAUSF-START-EP
006260      MOVE ZERO                      TO W-ERSTAUSF-ENDE-EP
006270      IF TRD-T-AUSFALL-HIHI(C9-I1) = 1
006280         SET W-ERSTAUSF-START-DA     TO TRUE
006290         MOVE TRD-T-EPOCHE(C9-I1)    TO W-ERSTAUSF-START-EP
006300      END-IF
006310      .
006320  D180-99.
006330      EXIT.
006340
006350******************************************************************
006360* Uebergaenge 0->1 (Hochdruck, Antrieb) bzw. 0->-1 (Niederdruck)
006370* zaehlen; erste Hochdruck-Ausfallperiode (Start/Ende) merken
006380******************************************************************
006390  D120-ZAEHLE-UEBERGAENGE SECTION.
006400  D120-00.
006410      IF W-VOR-AUSFALL-HIHI = 0 AND TRD-T-AUSFALL-HIHI(C9-I1) = 1
006420         ADD 1 TO W-SUM-HOCHDRUCK
006430         IF W-ERSTAUSF-START-FEHLT
006440            SET W-ERSTAUSF-START-DA  TO TRUE
006450            MOVE TRD-T-EPOCHE(C9-I1) TO W-ERSTAUSF-START-EP
006460         END-IF
006470      END-IF
006480
006490      IF W-VOR-AUSFALL-HIHI = 1 AND TRD-T-AUSFALL-HIHI(C9-I1) = 0
006500         IF W-ERSTAUSF-START-DA AND W-ERSTAUSF-ENDE-FEHLT
006510            SET W-ERSTAUSF-ENDE-DA   TO TRUE
006520            MOVE TRD-T-EPOCHE(C9-I1) TO W-ERSTAUSF-ENDE-EP
006530         END-IF
006540      END-IF
006550
006560      IF W-VOR-ALARMCODE = 0 AND TRD-T-ALARMCODE(C9-I1) = -1
006570         ADD 1 TO W-SUM-NIEDERDRUCK
006580      END-IF
006590
006600      IF W-VOR-ANTRIEB = 0 AND TRD-T-ANTRIEBSWARN(C9-I1) = 1
006610         ADD 1 TO W-SUM-ANTRIEB
006620      END-IF
006630      .
006640  D120-99.
006650      EXIT.
006660
006670******************************************************************
006680* Summenzeile des abgeschlossenen Assets aufbereiten und in
006690* SUMMARY-OUT schreiben
006700******************************************************************
006710  D190-ASSETZEILE-SCHREIBEN SECTION.
006720  D190-00.
006730      MOVE SPACES         TO SUM-ZEILE
006740      MOVE W-VOR-ASSET     TO SUM-ASSET
006750      MOVE W-SUM-HOCHDRUCK TO SUM-HOCHDRUCK
006760      MOVE W-SUM-NIEDERDRUCK TO SUM-NIEDERDRUCK
006770      MOVE W-SUM-ANTRIEB   TO SUM-ANTRIEB
006780
006790      IF W-ERSTAUSF-START-DA AND W-ERSTAUSF-ENDE-DA
006800         COMPUTE W-ERSTAUSFALL-SEK =
006810                 W-ERSTAUSF-ENDE-EP - W-ERSTAUSF-START-EP
006820         COMPUTE SUM-ERSTAUSFALL-ED ROUNDED =
006830                 W-ERSTAUSFALL-SEK / 60
006840         MOVE "N"           TO SUM-ERSTAUSF-FEHLT
006850      ELSE
006860         MOVE SPACES        TO SUM-ERSTAUSFALL-ED
006870         MOVE "Y"           TO SUM-ERSTAUSF-FEHLT
006880      END-IF
006890
006900      WRITE SUM-ZEILE
006910      ADD 1 TO C9-ASSETS-BERICHT
006920      .
006930  D190-99.
006940      EXIT.
006950
006960******************************************************************
006970* Ueberschrift des Summenberichts schreiben
006980******************************************************************
006990  H100-SCHREIBE-UEBERSCHRIFT SECTION.
007000  H100-00.
007010      MOVE K-UEBERSCHRIFT-1 TO SUM-ZEILE
007020      WRITE SUM-ZEILE
007030      MOVE SPACES           TO SUM-ZEILE
007040      WRITE SUM-ZEILE
007050      .
007060  H100-99.
007070      EXIT.
007080
007090******************************************************************
007100* Dateien fuer den Lesebetrieb oeffnen
007110******************************************************************
007120  F100-OPEN-EINGABE SECTION.
007130  F100-00.
007140      OPEN INPUT TREND-IN
007150      IF NOT FILE-OK
007160         DISPLAY K-MODUL " Fehler Oeffnen TRENDIN: " FILE-STATUS
007170         SET PRG-ABBRUCH TO TRUE
007180         EXIT SECTION
007190      END-IF
007200      OPEN INPUT PALARM-IN
007210      IF NOT FILE-OK
007220         DISPLAY K-MODUL " Fehler Oeffnen PALARMIN: " FILE-STATUS
007230         SET PRG-ABBRUCH TO TRUE
007240         EXIT SECTION
007250      END-IF
007260      OPEN INPUT DRIVEWARN-IN
007270      IF NOT FILE-OK
007280         DISPLAY K-MODUL " Fehler Oeffnen DRIVEWRN: " FILE-STATUS
007290         SET PRG-ABBRUCH TO TRUE
007300      END-IF
007310      .
007320  F100-99.
007330      EXIT.
007340
007350******************************************************************
007360* Ausgabedateien oeffnen
007370******************************************************************
007380  F110-OPEN-AUSGABE SECTION.
007390  F110-00.
007400      OPEN OUTPUT DETAIL-OUT-B
007410      IF NOT FILE-OK
007420         DISPLAY K-MODUL " Fehler Oeffnen DETAILB: " FILE-STATUS
007430         SET PRG-ABBRUCH TO TRUE
007440         EXIT SECTION
007450      END-IF
007460      OPEN OUTPUT SUMMARY-OUT
007470      IF NOT FILE-OK
007480         DISPLAY K-MODUL " Fehler Oeffnen SUMMARYB: " FILE-STATUS
007490         SET PRG-ABBRUCH TO TRUE
007500      END-IF
007510      .
007520  F110-99.
007530      EXIT.
007540
007550******************************************************************
007560* Datum/Zeit (YYYY-MM-DD HH:MM:SS) in Sekunden-Epoche umrechnen;
007570* ohne eingebaute FUNCTIONs, klassische Tageszaehlung ueber
007580* Monatstage-Tabelle (vgl. julianisches Datum); siehe ALARMFLG
007590* fuer dieselbe Methode
007600******************************************************************
007610  U200-EPOCHE-BERECHNEN SECTION.
007620  U200-00.
007630      MOVE W-DZ-FELD-1(1:4)  TO W-DZ-JAHR
007640      MOVE W-DZ-FELD-1(6:2)  TO W-DZ-MONAT
007650      MOVE W-DZ-FELD-1(9:2)  TO W-DZ-TAG
007660      MOVE W-DZ-FELD-1(12:2) TO W-DZ-STUNDE
007670      MOVE W-DZ-FELD-1(15:2) TO W-DZ-MINUTE
007680      MOVE W-DZ-FELD-1(18:2) TO W-DZ-SEKUNDE
007690
007700      COMPUTE W-DZ-REST-J4   = W-DZ-JAHR - ((W-DZ-JAHR / 4)   * 4)
007710      COMPUTE W-DZ-REST-J100 =
007720          W-DZ-JAHR - ((W-DZ-JAHR / 100) * 100)
007730      COMPUTE W-DZ-REST-J400 =
007740          W-DZ-JAHR - ((W-DZ-JAHR / 400) * 400)
007750
007760      SET W-DZ-KEIN-SCHALTJAHR TO TRUE
007770      IF W-DZ-REST-J4 = ZERO
007780         SET W-DZ-SCHALTJAHR TO TRUE
007790         IF W-DZ-REST-J100 = ZERO
007800            SET W-DZ-KEIN-SCHALTJAHR TO TRUE
007810            IF W-DZ-REST-J400 = ZERO
007820               SET W-DZ-SCHALTJAHR TO TRUE
007830            END-IF
007840         END-IF
007850      END-IF
007860
007870      COMPUTE W-DZ-TAGNUM =
007880              (W-DZ-JAHR * 365) + (W-DZ-JAHR / 4)
007890            - (W-DZ-JAHR / 100) + (W-DZ-JAHR / 400)
007900            +  MT-KUM(W-DZ-MONAT) + W-DZ-TAG
007910
007920      IF W-DZ-SCHALTJAHR AND W-DZ-MONAT > 2
007930         ADD 1 TO W-DZ-TAGNUM
007940      END-IF
007950
007960      COMPUTE C11-EPOCHE-1 =
007970              (W-DZ-TAGNUM * 86400)
007980            + (W-DZ-STUNDE * 3600)
007990            + (W-DZ-MINUTE * 60)
008000            +  W-DZ-SEKUNDE
008010      .
008020  U200-99.
008030      EXIT.
