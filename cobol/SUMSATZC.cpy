000100*----------------------------------------------------------------*
000110* SUMSATZC  --  Satzbild Summenbericht FAILSUM (UNIT B)
000120*----------------------------------------------------------------*
000130* Eine Zeile je Asset, aufsteigend nach Asset-Nummer.
000140*----------------------------------------------------------------*
000150*A.00.00|1987-06-15| hbr | Neuerstellung
000155*A.00.01|2012-06-04| rng | Satz um 10 Stellen verlaengert, sonst
000156*       |          |     | schneidet MOVE K-UEBERSCHRIFT-1 TO
000157*       |          |     | SUM-ZEILE die Kopfzeile ab
000160*----------------------------------------------------------------*
000170  01          SUM-ZEILE.
000180      05                          PIC X(01) VALUE SPACE.
000190      05      SUM-ASSET           PIC 9(03).
000200      05                          PIC X(07) VALUE SPACES.
000210      05      SUM-HOCHDRUCK       PIC 9(05).
000220      05                          PIC X(06) VALUE SPACES.
000230      05      SUM-NIEDERDRUCK     PIC 9(05).
000240      05                          PIC X(04) VALUE SPACES.
000250      05      SUM-ANTRIEB         PIC 9(05).
000260      05                          PIC X(08) VALUE SPACES.
000270      05      SUM-ERSTAUSFALL-ED  PIC ZZZZZ9.99 BLANK WHEN ZERO.
000280      05                          PIC X(01) VALUE SPACE.
000290      05      SUM-ERSTAUSF-FEHLT  PIC X(01).
000295      05                          PIC X(10) VALUE SPACES.
