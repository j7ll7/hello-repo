000100*----------------------------------------------------------------*
000110* TRDSATZC  --  Satzbild Trendwert (1 Messwert je Asset/Zeit)
000120*----------------------------------------------------------------*
000130* Herkunft   :: Langform der Messwerttabelle (je Zeile ein Tag,
000140*               schon "entpivotiert" uebergeben)
000150* Verwendung :: ALARMFLG, FAILSUM  (gemeinsamer Satz)
000160*----------------------------------------------------------------*
000170*A.00.00|1987-06-02| hbr | Neuerstellung
000180*A.00.01|1999-02-11| kl  | Jahr-2000: TRD-JAHR auf 4 Stellen
000190*----------------------------------------------------------------*
000200  01          TRD-SATZ.
000210      05      TRD-DATUM-ZEIT      PIC X(19).
000220      05      TRD-DZ-TEILE REDEFINES TRD-DATUM-ZEIT.
000230          10  TRD-JAHR            PIC 9(04).
000240          10                      PIC X(01).
000250          10  TRD-MONAT           PIC 9(02).
000260          10                      PIC X(01).
000270          10  TRD-TAG             PIC 9(02).
000280          10                      PIC X(01).
000290          10  TRD-STUNDE          PIC 9(02).
000300          10                      PIC X(01).
000310          10  TRD-MINUTE          PIC 9(02).
000320          10                      PIC X(01).
000330          10  TRD-SEKUNDE         PIC 9(02).
000340      05      TRD-ASSET           PIC 9(03).
000350      05      TRD-VENTILSTAT      PIC 9(01).
000360          88  TRD-VENTIL-ZU               VALUE 0.
000370          88  TRD-VENTIL-OFFEN-ALARM      VALUE 1.
000380          88  TRD-VENTIL-OFFEN-FREI       VALUE 2.
