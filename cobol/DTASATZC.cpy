000100*----------------------------------------------------------------*
000110* DTASATZC  --  Satzbild Detailausgabe ALARMFLG (UNIT A)
000120*----------------------------------------------------------------*
000130* Ein Satz je TREND-IN-Zeile, angereichert um Alarmtext, Alarm-
000140* Naehe-Kennzeichen und Ausfallzustand.
000150*----------------------------------------------------------------*
000160*A.00.00|1987-06-09| hbr | Neuerstellung
000170*----------------------------------------------------------------*
000180  01          DTA-SATZ.
000190      05      DTA-DATUM-ZEIT      PIC X(19).
000200      05      DTA-ASSET           PIC 9(03).
000210      05      DTA-VENTILSTAT      PIC 9(01).
000220      05      DTA-ALARMTEXT       PIC X(20).
000230      05      DTA-ALARMNAEHE      PIC 9(01).
000240          88  DTA-ALARMNAEHE-AN           VALUE 1.
000250          88  DTA-ALARMNAEHE-AUS          VALUE 0.
000260      05      DTA-AUSFALLKZ       PIC 9(01).
000270          88  DTA-AUSFALL-AN              VALUE 1.
000280          88  DTA-AUSFALL-AUS             VALUE 0.
