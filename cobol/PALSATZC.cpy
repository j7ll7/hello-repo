000100*----------------------------------------------------------------*
000110* PALSATZC  --  Satzbild Druckalarm 313PT0 (UNIT B)
000120*----------------------------------------------------------------*
000130* Herkunft   :: Alarme des Tags 313PT0nnn, Text "HiHi level" oder
000140*               "LoLo level"; Zeitstempel im Vorlauf bereits auf
000150*               das naechste 5-Sekunden-Raster aufgerundet
000160* Verwendung :: FAILSUM
000170*----------------------------------------------------------------*
000180*A.00.00|1987-06-02| hbr | Neuerstellung
000190*----------------------------------------------------------------*
000200  01          PAL-SATZ.
000210      05      PAL-DATUM-ZEIT      PIC X(19).
000220      05      PAL-DZ-TEILE REDEFINES PAL-DATUM-ZEIT.
000230          10  PAL-JAHR            PIC 9(04).
000240          10                      PIC X(01).
000250          10  PAL-MONAT           PIC 9(02).
000260          10                      PIC X(01).
000270          10  PAL-TAG             PIC 9(02).
000280          10                      PIC X(01).
000290          10  PAL-STUNDE          PIC 9(02).
000300          10                      PIC X(01).
000310          10  PAL-MINUTE          PIC 9(02).
000320          10                      PIC X(01).
000330          10  PAL-SEKUNDE         PIC 9(02).
000340      05      PAL-ASSET           PIC 9(03).
000350      05      PAL-ART             PIC X(04).
000360          88  PAL-ART-HIHI                VALUE "HIHI".
000370          88  PAL-ART-LOLO                VALUE "LOLO".
