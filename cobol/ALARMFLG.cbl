000100  IDENTIFICATION DIVISION.
000110  PROGRAM-ID.     ALARMFLG.
000120  AUTHOR.         H. BRAUER.
000130  INSTALLATION.   ANLAGENUEBERWACHUNG RECHENZENTRUM.
000140  DATE-WRITTEN.   1987-06-02.
000150  DATE-COMPILED.
000160  SECURITY.       NUR FUER INTERNEN GEBRAUCH.
000170*****************************************************************
000180* Letzte Aenderung :: 2009-11-18
000190* Letzte Version   :: A.03.02
000200* Kurzbeschreibung :: Trend/Alarm-Abgleich, Ausfallkennzeichen
000210* Auftrag          :: ANUE-4
000220*                     12345678901234567
000230* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000240*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000250*----------------------------------------------------------------*
000260* Vers. | Datum    | von | Kommentar                             *
000270*-------|----------|-----|---------------------------------------*
000280*A.00.00|1987-06-02| hbr | Neuerstellung
000290*A.00.01|1987-09-14| hbr | Zaehler fuer Ausnahmefaelle ergaenzt
000300*A.00.02|1988-02-23| fts | Alarmtext-Feld auf 20 Stellen erweitert
000310*A.00.03|1989-07-05| hbr | Fehler bei Mehrfachtreffern im Alarm-
000320*       |          |     | Abgleich behoben (A3, erster Treffer)
000330*A.01.00|1991-01-11| kbm | Umstellung auf sortiertes Vorlauffile,
000340*       |          |     | Wegfall Handsortierung durch Operator
000350*A.01.01|1992-05-29| hbr | Zustandsautomat B100 korrigiert: Reset
000360*       |          |     | bei Schichtwechsel faelschlich aktiv
000370*       |          |     | gewesen, jetzt global wie im Altsystem
000380*A.01.02|1993-11-02| fts | DISPLAY-Zaehler am Ende ergaenzt
000390*A.02.00|1995-03-20| kbm | Portierung auf =SSFLIBTM-Konventionen
000400*A.02.01|1998-08-14| lor | Jahr-2000: Datumsfelder geprueft, TRD-
000410*       |          |     | /ALM-JAHR bereits 4-stellig, keine
000420*       |          |     | Codeaenderung noetig (siehe Pruefprot.
000430*       |          |     | ANUE-Y2K-003)
000440*A.02.02|1999-01-07| lor | Jahr-2000: Testlauf ueber Jahreswechsel
000450*       |          |     | 1999/2000 ohne Befund abgeschlossen
000460*A.03.00|2002-06-10| kl  | SORT-Lauf fuer Alarmnaehe-Pass einge-
000470*       |          |     | fuehrt, ersetzt Zweitsortierung auf
000480*       |          |     | Bandstation (Performance)
000490*A.03.01|2006-09-28| kl  | Haeufigkeitszaehler C9-ANZ-SAETZE auf
000500*       |          |     | 9-stellig erweitert (mehr Assets)
000510*A.03.02|2009-11-18| mst | Kommentare ueberarbeitet fuer Revision
000520*----------------------------------------------------------------*
000530*
000540* Programmbeschreibung
000550* --------------------
000560*
000570* ALARMFLG gleicht die Trendwerte der Ventilstellungen (TREND-IN)
000580* mit dem allgemeinen Alarmprotokoll (ALARM-IN) ab und merkt
000590* je Messwert an, ob er innerhalb 5 Sek. nach dem letzten Alarm
000600* liegt (DTA-ALARMNAEHE) und ob er in einer Ausfallperiode liegt
000610* (DTA-AUSFALLKZ). Eine Ausfallperiode beginnt, wenn waehrend
000620* Alarmnaehe das Ventil auf Stellung 1 steht, und endet, sobald
000630* Ventil auf Stellung 2 zurueckfaellt.
000640*
000650* Wichtig: der Alarmnaehe-Zustand UND der Ausfallzustand werden in
000660* JE EINEM globalen Schalter gefuehrt, nicht je Asset. Kein
000670* Fehler, sondern entspricht dem Verhalten des Altsystems und darf
000680* bei kuenftigen Aenderungen nicht "korrigiert" werden - erst
000690* mit der Fachabteilung Ruecksprache zu halten (siehe A.01.01).
000700*
000710* Dateien:
000720*   TRENDIN    - sortiert nach ASSET, ZEIT   (Eingabe)
000730*   ALARMIN    - sortiert nach ZEIT          (Eingabe)
000740*   DETAILA    - Detailsatz je Trendzeile    (Ausgabe)
000750*
000760******************************************************************
000770
000780  ENVIRONMENT DIVISION.
000790  CONFIGURATION SECTION.
000800  SPECIAL-NAMES.
000810      SWITCH-15 IS ANZEIGE-VERSION
000820          ON STATUS IS SHOW-VERSION
000830      CLASS ALPHNUM IS "0123456789"
000840                       "abcdefghijklmnopqrstuvwxyz"
000850                       "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000860                       " .,;-_!$%&/=*+"
000870      C01 IS TOP-OF-FORM.
000880
000890  INPUT-OUTPUT SECTION.
000900  FILE-CONTROL.
000910      SELECT TREND-IN     ASSIGN TO TRENDIN
000920             ORGANIZATION IS LINE SEQUENTIAL
000930             FILE STATUS  IS FILE-STATUS.
000940      SELECT ALARM-IN     ASSIGN TO ALARMIN
000950             ORGANIZATION IS LINE SEQUENTIAL
000960             FILE STATUS  IS FILE-STATUS.
000970      SELECT DETAIL-OUT-A ASSIGN TO DETAILA
000980             ORGANIZATION IS LINE SEQUENTIAL
000990             FILE STATUS  IS FILE-STATUS.
001000      SELECT SORT-WORK    ASSIGN TO SRTWORK.
001010
001020  DATA DIVISION.
001030  FILE SECTION.
001040  FD  TREND-IN
001050      LABEL RECORDS ARE STANDARD.
001060      COPY    TRDSATZC.
001070
001080  FD  ALARM-IN
001090      LABEL RECORDS ARE STANDARD.
001100      COPY    ALMSATZC.
001110
001120  FD  DETAIL-OUT-A
001130      LABEL RECORDS ARE STANDARD.
001140      COPY    DTASATZC.
001150
001160  SD  SORT-WORK.
001170  01  SW-SATZ.
001180      05      SW-DATUM-ZEIT       PIC X(19).
001190      05      SW-SEQ-NR           PIC S9(04) COMP.
001200      05      SW-ALARMTEXT        PIC X(20).
001220
001230  WORKING-STORAGE SECTION.
001240*--------------------------------------------------------------*
001250* Comp-Felder: Praefix Cn mit n = Anzahl Digits
001260*--------------------------------------------------------------*
001270  01          COMP-FELDER.
001280      05      C4-ANZ              PIC S9(04) COMP.
001290      05      C4-I1               PIC S9(04) COMP.
001300      05      C4-I2               PIC S9(04) COMP.
001310      05      C4-LEN              PIC S9(04) COMP.
001320      05      C9-ANZ-SAETZE       PIC S9(09) COMP.
001330      05      C9-I1               PIC S9(09) COMP.
001340      05      C9-J                PIC S9(09) COMP.
001350      05      C9-TRD-ANZ          PIC S9(09) COMP VALUE ZERO.
001360      05      C9-ALM-ANZ          PIC S9(09) COMP VALUE ZERO.
001370      05      C9-GESCHRIEBEN      PIC S9(09) COMP VALUE ZERO.
001380      05      C11-EPOCHE-1        PIC S9(11) COMP.
001390      05      C11-EPOCHE-2        PIC S9(11) COMP.
001400      05      C11-DIFF-SEK        PIC S9(11) COMP.
001420
001430*--------------------------------------------------------------*
001440* Display-Felder: Praefix D
001450*--------------------------------------------------------------*
001460  01          DISPLAY-FELDER.
001470      05      D-NUM4              PIC -9(04).
001480      05      D-NUM9              PIC 9(09).
001500
001510*--------------------------------------------------------------*
001520* Felder mit konstantem Inhalt: Praefix K
001530*--------------------------------------------------------------*
001540  01          KONSTANTE-FELDER.
001550      05      K-MODUL             PIC X(08) VALUE "ALARMFLG".
001560      05      K-MAX-TRD-SAETZE    PIC S9(04) COMP VALUE 9000.
001570      05      K-MAX-ALM-SAETZE    PIC S9(04) COMP VALUE 9000.
001590
001600*----------------------------------------------------------------*
001610* Conditional-Felder
001620*----------------------------------------------------------------*
001630  01          SCHALTER.
001640      05      FILE-STATUS         PIC X(02).
001650          88  FILE-OK                     VALUE "00".
001660          88  FILE-EOF                    VALUE "10".
001670          88  FILE-NOK                    VALUE "01" THRU "99".
001680      05      SORT-STATUS         PIC 9.
001690          88  SORT-EOD                    VALUE 1.
001700          88  SORT-NOT-EOD                VALUE 0.
001710      05      W-ALARM-VORHANDEN-SW PIC 9  VALUE ZERO.
001720          88  W-ALARM-VORHANDEN           VALUE 1.
001730          88  W-KEIN-ALARM-BISHER         VALUE 0.
001740      05      W-ZUSTAND-SW        PIC 9   VALUE ZERO.
001750          88  W-IM-AUSFALL                VALUE 1.
001760          88  W-NICHT-IM-AUSFALL          VALUE 0.
001770      05      PRG-STATUS          PIC 9   VALUE ZERO.
001780          88  PRG-OK                      VALUE ZERO.
001790          88  PRG-ABBRUCH                 VALUE 1.
001810
001820*--------------------------------------------------------------*
001830* weitere Arbeitsfelder: Praefix W
001840*--------------------------------------------------------------*
001850  01          WORK-FELDER.
001860      05      W-LETZTER-ALARM-ZEIT PIC X(19) VALUE SPACES.
001870      05      W-DZ-FELD-1         PIC X(19).
001880      05      W-DZ-JAHR           PIC 9(04).
001890      05      W-DZ-MONAT          PIC 9(02).
001900      05      W-DZ-TAG            PIC 9(02).
001910      05      W-DZ-STUNDE         PIC 9(02).
001920      05      W-DZ-MINUTE         PIC 9(02).
001930      05      W-DZ-SEKUNDE        PIC 9(02).
001940      05      W-DZ-REST-J4        PIC 9(04).
001950      05      W-DZ-REST-J100      PIC 9(04).
001960      05      W-DZ-REST-J400      PIC 9(04).
001970      05      W-DZ-TAGNUM         PIC S9(09) COMP.
001980      05      W-DZ-LEAP-SW        PIC 9      VALUE ZERO.
001990          88  W-DZ-SCHALTJAHR             VALUE 1.
002000          88  W-DZ-KEIN-SCHALTJAHR        VALUE 0.
002020
002030*--------------------------------------------------------------*
002040* Monatstage, kumuliert vor Monatsbeginn (Praefix MT)
002050*--------------------------------------------------------------*
002060  01          MONATSTAGE-KUM-WERTE.
002070      05                          PIC 9(03) VALUE 000.
002080      05                          PIC 9(03) VALUE 031.
002090      05                          PIC 9(03) VALUE 059.
002100      05                          PIC 9(03) VALUE 090.
002110      05                          PIC 9(03) VALUE 120.
002120      05                          PIC 9(03) VALUE 151.
002130      05                          PIC 9(03) VALUE 181.
002140      05                          PIC 9(03) VALUE 212.
002150      05                          PIC 9(03) VALUE 243.
002160      05                          PIC 9(03) VALUE 273.
002170      05                          PIC 9(03) VALUE 304.
002180      05                          PIC 9(03) VALUE 334.
002190  01          MONATSTAGE-KUM REDEFINES MONATSTAGE-KUM-WERTE.
002200      05      MT-KUM              PIC 9(03) OCCURS 12.
002210
002220*--------------------------------------------------------------*
002230* Trend-Tabelle: Praefix TRD-T (ein Eintrag je TREND-IN-Satz)
002240*--------------------------------------------------------------*
002250  01          TRD-TABELLE.
002260      05      TRD-T OCCURS 9000 TIMES.
002270          10  TRD-T-DATUM-ZEIT    PIC X(19).
002280          10  TRD-T-ASSET         PIC 9(03).
002290          10  TRD-T-VENTILSTAT    PIC 9(01).
002300          10  TRD-T-ALARMTEXT     PIC X(20).
002310          10  TRD-T-ALARMNAEHE    PIC 9(01).
002320          10  TRD-T-AUSFALLKZ     PIC 9(01).
002330          10  TRD-T-EPOCHE        PIC S9(11) COMP.
002350
002360*--------------------------------------------------------------*
002370* Alarm-Tabelle: Praefix ALM-T (ein Eintrag je ALARM-IN-Satz)
002380*--------------------------------------------------------------*
002390  01          ALM-TABELLE.
002400      05      ALM-T OCCURS 9000 TIMES.
002410          10  ALM-T-DATUM-ZEIT    PIC X(19).
002420          10  ALM-T-ASSET         PIC 9(03).
002430          10  ALM-T-TEXT          PIC X(20).
002450
002460  PROCEDURE DIVISION.
002470******************************************************************
002480* Steuerungs-Section
002490******************************************************************
002500  A100-STEUERUNG SECTION.
002510  A100-00.
002520      PERFORM B000-VORLAUF
002530      PERFORM B100-VERARBEITUNG
002540      PERFORM B090-ENDE
002550      STOP RUN
002560      .
002570  A100-99.
002580      EXIT.
002590
002600******************************************************************
002610* Vorlauf: Dateien oeffnen, Tabellen aufbauen, abgleichen
002620******************************************************************
002630  B000-VORLAUF SECTION.
002640  B000-00.
002650      PERFORM F100-OPEN-EINGABE
002660      IF PRG-ABBRUCH
002670         EXIT SECTION
002680      END-IF
002690
002700      PERFORM C010-LADE-TREND
002710      PERFORM C011-LADE-ALARM
002720      CLOSE TREND-IN ALARM-IN
002730
002740      PERFORM F110-OPEN-AUSGABE
002750      IF PRG-ABBRUCH
002760         EXIT SECTION
002770      END-IF
002780
002790      PERFORM C020-ALARM-MERGE
002800      .
002810  B000-99.
002820      EXIT.
002830
002840******************************************************************
002850* Verarbeitung: Alarmnaehe-Pass (sortiert), Ausfall-Pass, Output
002860******************************************************************
002870  B100-VERARBEITUNG SECTION.
002880  B100-00.
002890*    --> Schritt 3: Alarmnaehe ueber alle Assets hinweg, nach ZEIT
002900      SORT SORT-WORK
002910           ASCENDING KEY SW-DATUM-ZEIT
002920           INPUT PROCEDURE  S100-SORT-EINGABE
002930           OUTPUT PROCEDURE S110-SORT-AUSGABE
002940
002950*    --> Schritt 4: Ausfallzustand, Reihenf. ASSET/ZEIT (Tabelle
002960*        ist bereits in dieser Reihenfolge aus TREND-IN geladen)
002970      PERFORM C100-AUSFALL-PASS
002980           VARYING C9-I1 FROM 1 BY 1
002990           UNTIL C9-I1 > C9-TRD-ANZ
003000
003010*    --> Schritt 5: Schreiben
003020      PERFORM C200-SCHREIBE-DETAIL
003030           VARYING C9-I1 FROM 1 BY 1
003040           UNTIL C9-I1 > C9-TRD-ANZ
003050      .
003060  B100-99.
003070      EXIT.
003080
003090******************************************************************
003100* Ende: Dateien schliessen, Zaehler melden
003110******************************************************************
003120  B090-ENDE SECTION.
003130  B090-00.
003140      CLOSE DETAIL-OUT-A
003150      DISPLAY K-MODUL " Trendsaetze gelesen      : " C9-TRD-ANZ
003160      DISPLAY K-MODUL " Alarmsaetze gelesen       : " C9-ALM-ANZ
003170      DISPLAY K-MODUL " Detailsaetze geschr.   : " C9-GESCHRIEBEN
003180      IF PRG-ABBRUCH
003190         DISPLAY "   >>> ABBRUCH !!! <<< aus " K-MODUL
003200      END-IF
003210      .
003220  B090-99.
003230      EXIT.
003240
003250******************************************************************
003260* TREND-IN vollstaendig in Tabelle einlesen
003270******************************************************************
003280  C010-LADE-TREND SECTION.
003290  C010-00.
003300      MOVE ZERO TO C9-TRD-ANZ
003310      READ TREND-IN
003320          AT END SET FILE-EOF TO TRUE
003330      END-READ
003340      PERFORM C010-10 UNTIL FILE-EOF
003350      .
003360  C010-99.
003370      EXIT.
003380  C010-10.
003390      ADD 1 TO C9-TRD-ANZ
003400      MOVE TRD-DATUM-ZEIT   TO TRD-T-DATUM-ZEIT(C9-TRD-ANZ)
003410      MOVE TRD-ASSET        TO TRD-T-ASSET(C9-TRD-ANZ)
003420      MOVE TRD-VENTILSTAT   TO TRD-T-VENTILSTAT(C9-TRD-ANZ)
003430      MOVE SPACES           TO TRD-T-ALARMTEXT(C9-TRD-ANZ)
003440      MOVE ZERO             TO TRD-T-ALARMNAEHE(C9-TRD-ANZ)
003450      MOVE ZERO             TO TRD-T-AUSFALLKZ(C9-TRD-ANZ)
003460      MOVE TRD-DATUM-ZEIT   TO W-DZ-FELD-1
003470      PERFORM U200-EPOCHE-BERECHNEN
003480      MOVE C11-EPOCHE-1     TO TRD-T-EPOCHE(C9-TRD-ANZ)
003490      READ TREND-IN
003500          AT END SET FILE-EOF TO TRUE
003510      END-READ
003520      .
003530
003540******************************************************************
003550* ALARM-IN vollstaendig in Tabelle einlesen
003560******************************************************************
003570  C011-LADE-ALARM SECTION.
003580  C011-00.
003590      SET FILE-OK TO TRUE
003600      MOVE ZERO TO C9-ALM-ANZ
003610      READ ALARM-IN
003620          AT END SET FILE-EOF TO TRUE
003630      END-READ
003640      PERFORM C011-10 UNTIL FILE-EOF
003650      .
003660  C011-99.
003670      EXIT.
003680  C011-10.
003690      ADD 1 TO C9-ALM-ANZ
003700      MOVE ALM-DATUM-ZEIT  TO ALM-T-DATUM-ZEIT(C9-ALM-ANZ)
003710      MOVE ALM-ASSET       TO ALM-T-ASSET(C9-ALM-ANZ)
003720      MOVE ALM-TEXT        TO ALM-T-TEXT(C9-ALM-ANZ)
003730      READ ALARM-IN
003740          AT END SET FILE-EOF TO TRUE
003750      END-READ
003760      .
003770
003780******************************************************************
003790* Abgleich Trend/Alarm: Regel A3 - Gleichheit (ZEIT,ASSET), erster
003800* Treffer gewinnt, unpassende Alarme entfallen
003810******************************************************************
003820  C020-ALARM-MERGE SECTION.
003830  C020-00.
003840      PERFORM C021-MERGE-EINE-ZEILE
003850           VARYING C9-I1 FROM 1 BY 1
003860           UNTIL C9-I1 > C9-TRD-ANZ
003870      .
003880  C020-99.
003890      EXIT.
003900
003910  C021-MERGE-EINE-ZEILE SECTION.
003920  C021-00.
003930      MOVE ZERO TO C9-J
003940      PERFORM C022-SUCHE-TREFFER UNTIL
003950              TRD-T-ALARMTEXT(C9-I1) NOT = SPACES
003960           OR C9-J >= C9-ALM-ANZ
003970      .
003980  C021-99.
003990      EXIT.
004000
004010  C022-SUCHE-TREFFER.
004020      ADD 1 TO C9-J
004030      IF  ALM-T-DATUM-ZEIT(C9-J) = TRD-T-DATUM-ZEIT(C9-I1)
004040      AND ALM-T-ASSET(C9-J)      = TRD-T-ASSET(C9-I1)
004050          MOVE ALM-T-TEXT(C9-J) TO TRD-T-ALARMTEXT(C9-I1)
004060      END-IF
004070      .
004080
004090******************************************************************
004100* SORT-Eingabe: alle Trendzeilen als Satz uebergeben
004110******************************************************************
004120  S100-SORT-EINGABE SECTION.
004130  S100-00.
004140      PERFORM S101-RELEASE-SATZ
004150           VARYING C9-I1 FROM 1 BY 1
004160           UNTIL C9-I1 > C9-TRD-ANZ
004170      .
004180  S100-99.
004190      EXIT.
004200
004210  S101-RELEASE-SATZ.
004220      MOVE TRD-T-DATUM-ZEIT(C9-I1) TO SW-DATUM-ZEIT
004230      MOVE C9-I1                   TO SW-SEQ-NR
004240      MOVE TRD-T-ALARMTEXT(C9-I1)  TO SW-ALARMTEXT
004250      RELEASE SW-SATZ
004260      .
004270
004280******************************************************************
004290* SORT-Ausgabe: Alarmnaehe-Pass ueber alle Assets (Regel A4)
004300******************************************************************
004310  S110-SORT-AUSGABE SECTION.
004320  S110-00.
004330      SET SORT-NOT-EOD TO TRUE
004340      MOVE SPACES TO W-LETZTER-ALARM-ZEIT
004350      SET W-KEIN-ALARM-BISHER TO TRUE
004360      RETURN SORT-WORK
004370          AT END SET SORT-EOD TO TRUE
004380      END-RETURN
004390      PERFORM S111-ALARMNAEHE-SATZ UNTIL SORT-EOD
004400      .
004410  S110-99.
004420      EXIT.
004430
004440  S111-ALARMNAEHE-SATZ.
004450      IF SW-ALARMTEXT NOT = SPACES
004460         MOVE SW-DATUM-ZEIT TO W-LETZTER-ALARM-ZEIT
004470         SET W-ALARM-VORHANDEN TO TRUE
004480      END-IF
004490
004500      IF W-ALARM-VORHANDEN
004510         MOVE SW-DATUM-ZEIT        TO W-DZ-FELD-1
004520         PERFORM U200-EPOCHE-BERECHNEN
004530         MOVE C11-EPOCHE-1         TO C11-EPOCHE-2
004540         MOVE W-LETZTER-ALARM-ZEIT TO W-DZ-FELD-1
004550         PERFORM U200-EPOCHE-BERECHNEN
004560         COMPUTE C11-DIFF-SEK = C11-EPOCHE-2 - C11-EPOCHE-1
004570         IF C11-DIFF-SEK >= ZERO AND C11-DIFF-SEK <= 5
004580            MOVE 1 TO TRD-T-ALARMNAEHE(SW-SEQ-NR)
004590         ELSE
004600            MOVE 0 TO TRD-T-ALARMNAEHE(SW-SEQ-NR)
004610         END-IF
004620      ELSE
004630         MOVE 0 TO TRD-T-ALARMNAEHE(SW-SEQ-NR)
004640      END-IF
004650
004660      RETURN SORT-WORK
004670          AT END SET SORT-EOD TO TRUE
004680      END-RETURN
004690      .
004700
004710******************************************************************
004720* Ausfall-Pass (Regel A5): EIN globaler Zustand, ueber alle Assets
004730* NICHT je Asset zurueckgesetzt - siehe Programmbeschreibung
004740******************************************************************
004750  C100-AUSFALL-PASS SECTION.
004760  C100-00.
004770      IF W-NICHT-IM-AUSFALL
004780         IF TRD-T-ALARMNAEHE(C9-I1) = 1
004790         AND TRD-T-VENTILSTAT(C9-I1) = 1
004800            SET W-IM-AUSFALL TO TRUE
004810         END-IF
004820      ELSE
004830         IF TRD-T-VENTILSTAT(C9-I1) = 2
004840            SET W-NICHT-IM-AUSFALL TO TRUE
004850         END-IF
004860      END-IF
004870      MOVE W-ZUSTAND-SW TO TRD-T-AUSFALLKZ(C9-I1)
004880      .
004890  C100-99.
004900      EXIT.
004910
004920******************************************************************
004930* Detailsatz DETAIL-OUT-A schreiben (Schritt 5)
004940******************************************************************
004950  C200-SCHREIBE-DETAIL SECTION.
004960  C200-00.
004970      MOVE TRD-T-DATUM-ZEIT(C9-I1) TO DTA-DATUM-ZEIT
004980      MOVE TRD-T-ASSET(C9-I1)      TO DTA-ASSET
004990      MOVE TRD-T-VENTILSTAT(C9-I1) TO DTA-VENTILSTAT
005000      MOVE TRD-T-ALARMTEXT(C9-I1)  TO DTA-ALARMTEXT
005010      MOVE TRD-T-ALARMNAEHE(C9-I1) TO DTA-ALARMNAEHE
005020      MOVE TRD-T-AUSFALLKZ(C9-I1)  TO DTA-AUSFALLKZ
005030      WRITE DTA-SATZ
005040      ADD 1 TO C9-GESCHRIEBEN
005050      .
005060  C200-99.
005070      EXIT.
005080
005090******************************************************************
005100* Dateien fuer den Lesebetrieb oeffnen
005110******************************************************************
005120  F100-OPEN-EINGABE SECTION.
005130  F100-00.
005140      OPEN INPUT TREND-IN
005150      IF NOT FILE-OK
005160         DISPLAY K-MODUL " Fehler Oeffnen TRENDIN: " FILE-STATUS
005170         SET PRG-ABBRUCH TO TRUE
005180         EXIT SECTION
005190      END-IF
005200      OPEN INPUT ALARM-IN
005210      IF NOT FILE-OK
005220         DISPLAY K-MODUL " Fehler Oeffnen ALARMIN: " FILE-STATUS
005230         SET PRG-ABBRUCH TO TRUE
005240      END-IF
005250      .
005260  F100-99.
005270      EXIT.
005280
005290******************************************************************
005300* Ausgabedatei oeffnen
005310******************************************************************
005320  F110-OPEN-AUSGABE SECTION.
005330  F110-00.
005340      OPEN OUTPUT DETAIL-OUT-A
005350      IF NOT FILE-OK
005360         DISPLAY K-MODUL " Fehler Oeffnen DETAILA: " FILE-STATUS
005370         SET PRG-ABBRUCH TO TRUE
005380      END-IF
005390      .
005400  F110-99.
005410      EXIT.
005420
005430******************************************************************
005440* Datum/Zeit (YYYY-MM-DD HH:MM:SS) in Sekunden-Epoche umrechnen;
005450* ohne eingebaute FUNCTIONs, klassische Tageszaehlung ueber
005460* Monatstage-Tabelle (vgl. julianisches Datum)
005470******************************************************************
005480  U200-EPOCHE-BERECHNEN SECTION.
005490  U200-00.
005500      MOVE W-DZ-FELD-1(1:4)  TO W-DZ-JAHR
005510      MOVE W-DZ-FELD-1(6:2)  TO W-DZ-MONAT
005520      MOVE W-DZ-FELD-1(9:2)  TO W-DZ-TAG
005530      MOVE W-DZ-FELD-1(12:2) TO W-DZ-STUNDE
005540      MOVE W-DZ-FELD-1(15:2) TO W-DZ-MINUTE
005550      MOVE W-DZ-FELD-1(18:2) TO W-DZ-SEKUNDE
005560
005570      COMPUTE W-DZ-REST-J4   = W-DZ-JAHR - ((W-DZ-JAHR / 4)   * 4)
005580      COMPUTE W-DZ-REST-J100 =
005590          W-DZ-JAHR - ((W-DZ-JAHR / 100) * 100)
005600      COMPUTE W-DZ-REST-J400 =
005610          W-DZ-JAHR - ((W-DZ-JAHR / 400) * 400)
005620
005630      SET W-DZ-KEIN-SCHALTJAHR TO TRUE
005640      IF W-DZ-REST-J4 = ZERO
005650         SET W-DZ-SCHALTJAHR TO TRUE
005660         IF W-DZ-REST-J100 = ZERO
005670            SET W-DZ-KEIN-SCHALTJAHR TO TRUE
005680            IF W-DZ-REST-J400 = ZERO
005690               SET W-DZ-SCHALTJAHR TO TRUE
005700            END-IF
005710         END-IF
005720      END-IF
005730
005740      COMPUTE W-DZ-TAGNUM =
005750              (W-DZ-JAHR * 365) + (W-DZ-JAHR / 4)
005760            - (W-DZ-JAHR / 100) + (W-DZ-JAHR / 400)
005770            +  MT-KUM(W-DZ-MONAT) + W-DZ-TAG
005780
005790      IF W-DZ-SCHALTJAHR AND W-DZ-MONAT > 2
005800         ADD 1 TO W-DZ-TAGNUM
005810      END-IF
005820
005830      COMPUTE C11-EPOCHE-1 =
005840              (W-DZ-TAGNUM * 86400)
005850            + (W-DZ-STUNDE * 3600)
005860            + (W-DZ-MINUTE * 60)
005870            +  W-DZ-SEKUNDE
005880      .
005890  U200-99.
005900      EXIT.
