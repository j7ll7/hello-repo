000100*----------------------------------------------------------------*
000110* DRWSATZC  --  Satzbild Antriebswarnung 140M0 (UNIT B)
000120*----------------------------------------------------------------*
000130* Herkunft   :: Alarme des Tags 140M0nnn, Text "Drive alarm";
000140*               Zeitstempel im Vorlauf bereits auf volle Sekunden
000150*               abgeschnitten
000160* Verwendung :: FAILSUM
000170*----------------------------------------------------------------*
000180*A.00.00|1987-06-02| hbr | Neuerstellung
000190*----------------------------------------------------------------*
000200  01          DRW-SATZ.
000210      05      DRW-DATUM-ZEIT      PIC X(19).
000220      05      DRW-DZ-TEILE REDEFINES DRW-DATUM-ZEIT.
000230          10  DRW-JAHR            PIC 9(04).
000240          10                      PIC X(01).
000250          10  DRW-MONAT           PIC 9(02).
000260          10                      PIC X(01).
000270          10  DRW-TAG             PIC 9(02).
000280          10                      PIC X(01).
000290          10  DRW-STUNDE          PIC 9(02).
000300          10                      PIC X(01).
000310          10  DRW-MINUTE          PIC 9(02).
000320          10                      PIC X(01).
000330          10  DRW-SEKUNDE         PIC 9(02).
000340      05      DRW-ASSET           PIC 9(03).
