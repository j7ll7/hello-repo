000100*----------------------------------------------------------------*
000110* DTBSATZC  --  Satzbild Detailausgabe FAILSUM (UNIT B)
000120*----------------------------------------------------------------*
000130* Ein Satz je TREND-IN-Zeile, angereichert um Druckalarm-Code,
000140* HiHi-Ausfallzustand und Antriebswarnung.
000150*----------------------------------------------------------------*
000160*A.00.00|1987-06-09| hbr | Neuerstellung
000170*----------------------------------------------------------------*
000180  01          DTB-SATZ.
000190      05      DTB-DATUM-ZEIT      PIC X(19).
000200      05      DTB-ASSET           PIC 9(03).
000210      05      DTB-VENTILSTAT      PIC 9(01).
000220      05      DTB-ALARMCODE       PIC S9(01).
000230          88  DTB-HIHI-ALARM              VALUE 1.
000240          88  DTB-LOLO-ALARM              VALUE -1.
000250          88  DTB-KEIN-ALARM              VALUE 0.
000260      05      DTB-AUSFALL-HIHI    PIC 9(01).
000270          88  DTB-HIHI-AN                 VALUE 1.
000280          88  DTB-HIHI-AUS                VALUE 0.
000290      05      DTB-ANTRIEBSWARN    PIC 9(01).
000300          88  DTB-WARN-AN                 VALUE 1.
000310          88  DTB-WARN-AUS                VALUE 0.
