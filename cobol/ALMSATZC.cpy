000100*----------------------------------------------------------------*
000110* ALMSATZC  --  Satzbild allgemeiner Alarmsatz (UNIT A)
000120*----------------------------------------------------------------*
000130* Herkunft   :: Alarmprotokoll, je Zeile ein Kommen eines Alarms;
000140*               Tag-Schema P1.P2.P3 bereits zerlegt im Vorlauf
000150*               (ALM-ASSET aus P1.P2 vor ".PV", ALM-TEXT = P3)
000160* Verwendung :: ALARMFLG
000170*----------------------------------------------------------------*
000180*A.00.00|1987-06-02| hbr | Neuerstellung
000190*----------------------------------------------------------------*
000200  01          ALM-SATZ.
000210      05      ALM-DATUM-ZEIT      PIC X(19).
000220      05      ALM-DZ-TEILE REDEFINES ALM-DATUM-ZEIT.
000230          10  ALM-JAHR            PIC 9(04).
000240          10                      PIC X(01).
000250          10  ALM-MONAT           PIC 9(02).
000260          10                      PIC X(01).
000270          10  ALM-TAG             PIC 9(02).
000280          10                      PIC X(01).
000290          10  ALM-STUNDE          PIC 9(02).
000300          10                      PIC X(01).
000310          10  ALM-MINUTE          PIC 9(02).
000320          10                      PIC X(01).
000330          10  ALM-SEKUNDE         PIC 9(02).
000340      05      ALM-ASSET           PIC 9(03).
000350      05      ALM-TEXT            PIC X(20).
